000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     NSTVPARS.
000400 AUTHOR.         R TAN NG.
000500 INSTALLATION.   TECHNOLOGY OPERATIONS - AS/400 DATA CENTER.
000600 DATE-WRITTEN.   14 JUN 1990.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*DESCRIPTION : THIS IS A CALLED ROUTINE TO PARSE ONE TRIMMED
001000*              NETSTAT REPORT LINE INTO ITS PROTOCOL, STATE,
001100*              LOCAL ENDPOINT AND REMOTE ENDPOINT. THIS ROUTINE
001200*              IS CALLED ONCE PER "TCP"/"UDP" LINE BY NSTBDRVR.
001300*              A STRUCTURALLY BAD LINE IS RETURNED AS AN ERROR,
001400*              NOT ABENDED HERE - THE CALLER DECIDES WHETHER TO
001500*              ABORT THE RUN.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* 14/06/1990  RTN     - INITIAL VERSION.
002000* 22/01/1993  KLW     - CCR2891 - STANDARD PORT NAME TABLE
002100*                       EXPANDED FROM 9 TO 16 ENTRIES TO COVER
002200*                       THE NEW MSICCP/MSMQ/MSNP/SSDP SERVICES
002300*                       SEEN ON THE WINDOWS RELAY BOXES.
002400* 19/11/1998  RTN     - Y2K014 - YEAR 2000 READINESS REVIEW.
002500*                       CONFIRMED NO DATE ARITHMETIC IN THIS
002600*                       ROUTINE. NO CODE CHANGE REQUIRED.
002700* 03/05/2002  SGX     - CCR6650 - RECOMPILED UNDER V5R2 TARGET
002800*                       RELEASE, NO LOGIC CHANGE.
002900* 15/09/2009  MQI     - CCR8120 - CORRECTED THE LAST-SPACE SCAN
003000*                       SO A LINE WITH TRAILING BLANKS PAST
003100*                       COLUMN 129 NO LONGER MIS-SPLITS THE
003200*                       STATE TOKEN.
003300*-----------------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600*********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600***************
004700 WORKING-STORAGE SECTION.
004800***********************
004900 01  FILLER                      PIC X(24) VALUE
005000     "** PROGRAM NSTVPARS **".
005100
005200 01  WK-NSTCONN-WORK.
005300     COPY NSTCONN.
005400
005500*-----------------------------------------------------------------*
005600* STANDARD PORT NAME TABLE - NAME (15) + PORT NUMBER (5).
005700*-----------------------------------------------------------------*
005800 01  WK-STD-PORT-LIST.
005900     05  FILLER                  PIC X(20) VALUE
006000         "ingreslock     01524".
006100     05  FILLER                  PIC X(20) VALUE
006200         "ms-sql-s       01433".
006300     05  FILLER                  PIC X(20) VALUE
006400         "nfsd-status    01110".
006500     05  FILLER                  PIC X(20) VALUE
006600         "ms-sna-base    01478".
006700     05  FILLER                  PIC X(20) VALUE
006800         "ms-sna-server  01477".
006900     05  FILLER                  PIC X(20) VALUE
007000         "wins           01512".
007100     05  FILLER                  PIC X(20) VALUE
007200         "pptconference  01711".
007300     05  FILLER                  PIC X(20) VALUE
007400         "pptp           01723".
007500     05  FILLER                  PIC X(20) VALUE
007600         "msiccp         01731".
007700     05  FILLER                  PIC X(20) VALUE
007800         "remote-winsock 01745".
007900     05  FILLER                  PIC X(20) VALUE
008000         "ms-streaming   01755".
008100     05  FILLER                  PIC X(20) VALUE
008200         "msmq           01801".
008300     05  FILLER                  PIC X(20) VALUE
008400         "msnp           01863".
008500     05  FILLER                  PIC X(20) VALUE
008600         "ssdp           01900".
008700     05  FILLER                  PIC X(20) VALUE
008800         "knetd          02053".
008900     05  FILLER                  PIC X(20) VALUE
009000         "man            09535".
009100 01  WK-STD-PORT-TABLE REDEFINES WK-STD-PORT-LIST.
009200     05  WK-STD-PORT-ENTRY       OCCURS 16 TIMES
009300                                 INDEXED BY WK-STD-PORT-IDX.
009400         10  WK-STD-PORT-NAME    PIC X(15).
009500         10  WK-STD-PORT-NUM     PIC 9(05).
009600
009700 77  WK-N-SCAN-IDX                PIC 9(03) COMP VALUE ZERO.
009800 77  WK-N-ADDR-LEN                PIC 9(03) COMP VALUE ZERO.
009900 77  WK-N-STATE-POS                PIC 9(03) COMP VALUE ZERO.
010000 77  WK-N-SPLIT-POS                PIC 9(03) COMP VALUE ZERO.
010100 77  WK-N-COLON-POS                PIC 9(03) COMP VALUE ZERO.
010200 77  WK-N-HOST-LEN                 PIC 9(03) COMP VALUE ZERO.
010300 77  WK-N-PORT-LEN                 PIC 9(03) COMP VALUE ZERO.
010400 77  WK-N-RESOLVED-PORT            PIC 9(05) COMP VALUE ZERO.
010500
010600 01  WK-SCAN-DONE-SW             PIC X(01) VALUE "N".
010700     88  WK-SCAN-DONE                     VALUE "Y".
010800 01  WK-PORT-FOUND-SW            PIC X(01) VALUE "N".
010900     88  WK-PORT-FOUND                    VALUE "Y".
011000
011100 01  WK-SCAN-TEXT                PIC X(132) VALUE SPACES.
011200 01  WK-TEMP-LINE                PIC X(132) VALUE SPACES.
011300 01  WK-WORK-LINE                PIC X(132) VALUE SPACES.
011400 01  WK-REMAIN-LINE              PIC X(132) VALUE SPACES.
011500 01  WK-BEFORE-STATE             PIC X(132) VALUE SPACES.
011600
011700 01  WK-ADDR-PAIR.
011800     05  WK-LOCAL-ADDR           PIC X(45) VALUE SPACES.
011900     05  WK-REMOTE-ADDR          PIC X(45) VALUE SPACES.
012000 01  WK-ADDR-PAIR-R REDEFINES WK-ADDR-PAIR.
012100     05  WK-ADDR-PAIR-TEXT       PIC X(90).
012200
012300 01  WK-HOST-TEXT-WORK           PIC X(40) VALUE SPACES.
012400 01  WK-PORT-TEXT                PIC X(15) VALUE SPACES.
012500
012600 01  WK-LINE-NO-EDIT             PIC Z(6)9.
012700 01  WK-ERR-PREFIX               PIC X(16) VALUE SPACES.
012800 01  WS-C-SIDE-LABEL             PIC X(06) VALUE SPACES.
012900
013000****************
013100 LINKAGE SECTION.
013200****************
013300     COPY NSTPARS.
013400
013500     EJECT
013600****************************************
013700 PROCEDURE DIVISION USING WK-NSTPARS.
013800****************************************
013900 MAIN-MODULE.
014000     PERFORM A000-PARSE-CONNECTION-LINE
014100         THRU A099-PARSE-CONNECTION-LINE-EX.
014200     GOBACK.
014300
014400*-----------------------------------------------------------------*
014500 A000-PARSE-CONNECTION-LINE.
014600*-----------------------------------------------------------------*
014700     INITIALIZE WK-NSTPARS-OUTPUT.
014800     MOVE "Y"                    TO WK-NSTPARS-NO-ERROR.
014900     MOVE SPACES                 TO WK-WORK-LINE.
015000     MOVE WK-NSTPARS-RAW-LINE    TO WK-WORK-LINE.
015100
015200     PERFORM B000-VALIDATE-PROTOCOL
015300         THRU B099-VALIDATE-PROTOCOL-EX.
015400     IF WK-NSTPARS-INVALID
015500         GO TO A099-PARSE-CONNECTION-LINE-EX
015600     END-IF.
015700
015800     PERFORM C000-EXTRACT-STATE
015900         THRU C099-EXTRACT-STATE-EX.
016000     IF WK-NSTPARS-INVALID
016100         GO TO A099-PARSE-CONNECTION-LINE-EX
016200     END-IF.
016300
016400     PERFORM D000-SPLIT-ADDRESSES
016500         THRU D099-SPLIT-ADDRESSES-EX.
016600     IF WK-NSTPARS-INVALID
016700         GO TO A099-PARSE-CONNECTION-LINE-EX
016800     END-IF.
016900
017000     PERFORM E000-RESOLVE-LOCAL-ADDRESS
017100         THRU E099-RESOLVE-LOCAL-ADDRESS-EX.
017200     IF WK-NSTPARS-INVALID
017300         GO TO A099-PARSE-CONNECTION-LINE-EX
017400     END-IF.
017500
017600     PERFORM F000-RESOLVE-REMOTE-ADDRESS
017700         THRU F099-RESOLVE-REMOTE-ADDRESS-EX.
017800 A099-PARSE-CONNECTION-LINE-EX.
017900     EXIT.
018000
018100*-----------------------------------------------------------------*
018200* RULE 1 - PROTOCOL MUST BE TCP OR UDP.
018300*-----------------------------------------------------------------*
018400 B000-VALIDATE-PROTOCOL.
018500     MOVE WK-WORK-LINE(1:3)      TO WK-NSTCONN-TYPE.
018600     IF WK-NSTCONN-IS-TCP OR WK-NSTCONN-IS-UDP
018700         MOVE WK-NSTCONN-TYPE    TO WK-NSTPARS-TYPE
018800         MOVE SPACES             TO WK-REMAIN-LINE
018900         MOVE WK-WORK-LINE(4:129) TO WK-REMAIN-LINE
019000         PERFORM G100-LEFT-TRIM-REMAIN
019100             THRU G199-LEFT-TRIM-REMAIN-EX
019200     ELSE
019300         PERFORM Y100-BUILD-LINE-PREFIX
019400             THRU Y199-BUILD-LINE-PREFIX-EX
019500         STRING WK-ERR-PREFIX             DELIMITED BY SIZE
019600                "unknown connection type" DELIMITED BY SIZE
019700             INTO WK-NSTPARS-ERROR-TEXT
019800         MOVE "N"                TO WK-NSTPARS-NO-ERROR
019900     END-IF.
020000 B099-VALIDATE-PROTOCOL-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------*
020400* LEFT-TRIM THE TEXT LEFT AFTER THE PROTOCOL KEYWORD IS REMOVED.
020500*-----------------------------------------------------------------*
020600 G100-LEFT-TRIM-REMAIN.
020700     MOVE WK-REMAIN-LINE         TO WK-SCAN-TEXT.
020800     MOVE "N"                    TO WK-SCAN-DONE-SW.
020900     PERFORM H400-SCAN-FWD-NE
021000         THRU H499-SCAN-FWD-NE-EX
021100         VARYING WK-N-SCAN-IDX FROM 1 BY 1
021200             UNTIL WK-N-SCAN-IDX > 129 OR WK-SCAN-DONE.
021300     IF WK-SCAN-DONE
021400         SUBTRACT 1              FROM WK-N-SCAN-IDX
021500         MOVE SPACES             TO WK-TEMP-LINE
021600         MOVE WK-SCAN-TEXT(WK-N-SCAN-IDX:130 - WK-N-SCAN-IDX)
021700                                 TO WK-TEMP-LINE
021800         MOVE WK-TEMP-LINE       TO WK-REMAIN-LINE
021900     ELSE
022000         MOVE SPACES             TO WK-REMAIN-LINE
022100     END-IF.
022200 G199-LEFT-TRIM-REMAIN-EX.
022300     EXIT.
022400
022500*-----------------------------------------------------------------*
022600* RULE 2 - STATE IS THE TEXT AFTER THE LAST SPACE. VALIDATE IT
022700* AGAINST THE TEN-STATE DOMAIN AND REMOVE IT (AND THE SPACE)
022800* FROM THE LINE.
022900*-----------------------------------------------------------------*
023000 C000-EXTRACT-STATE.
023100     MOVE WK-REMAIN-LINE         TO WK-SCAN-TEXT.
023200     MOVE "N"                    TO WK-SCAN-DONE-SW.
023300     PERFORM H200-SCAN-BACK-NE
023400         THRU H299-SCAN-BACK-NE-EX
023500         VARYING WK-N-SCAN-IDX FROM 132 BY -1
023600             UNTIL WK-N-SCAN-IDX < 1 OR WK-SCAN-DONE.
023700     IF WK-SCAN-DONE
023800         ADD 1                   TO WK-N-SCAN-IDX
023900         MOVE WK-N-SCAN-IDX      TO WK-N-ADDR-LEN
024000     ELSE
024100         MOVE 0                  TO WK-N-ADDR-LEN
024200     END-IF.
024300
024400     IF WK-N-ADDR-LEN = 0
024500         PERFORM Y100-BUILD-LINE-PREFIX
024600             THRU Y199-BUILD-LINE-PREFIX-EX
024700         STRING WK-ERR-PREFIX                 DELIMITED BY SIZE
024800                "no space separator identified" DELIMITED BY SIZE
024900             INTO WK-NSTPARS-ERROR-TEXT
025000         MOVE "N"                TO WK-NSTPARS-NO-ERROR
025100         GO TO C099-EXTRACT-STATE-EX
025200     END-IF.
025300
025400     MOVE "N"                    TO WK-SCAN-DONE-SW.
025500     PERFORM H100-SCAN-BACK-EQ
025600         THRU H199-SCAN-BACK-EQ-EX
025700         VARYING WK-N-SCAN-IDX FROM WK-N-ADDR-LEN BY -1
025800             UNTIL WK-N-SCAN-IDX < 1 OR WK-SCAN-DONE.
025900     IF WK-SCAN-DONE
026000         ADD 1                   TO WK-N-SCAN-IDX
026100         MOVE WK-N-SCAN-IDX      TO WK-N-STATE-POS
026200     ELSE
026300         MOVE 0                  TO WK-N-STATE-POS
026400     END-IF.
026500
026600     IF WK-N-STATE-POS = 0
026700         PERFORM Y100-BUILD-LINE-PREFIX
026800             THRU Y199-BUILD-LINE-PREFIX-EX
026900         STRING WK-ERR-PREFIX                 DELIMITED BY SIZE
027000                "no space separator identified" DELIMITED BY SIZE
027100             INTO WK-NSTPARS-ERROR-TEXT
027200         MOVE "N"                TO WK-NSTPARS-NO-ERROR
027300         GO TO C099-EXTRACT-STATE-EX
027400     END-IF.
027500
027600     MOVE SPACES                 TO WK-BEFORE-STATE.
027700     IF WK-N-STATE-POS > 1
027800         MOVE WK-SCAN-TEXT(1:WK-N-STATE-POS - 1)
027900                                 TO WK-BEFORE-STATE
028000     END-IF.
028100
028200     MOVE SPACES                 TO WK-NSTCONN-STATE.
028300     MOVE WK-SCAN-TEXT(WK-N-STATE-POS + 1:
028400                        WK-N-ADDR-LEN - WK-N-STATE-POS)
028500                                 TO WK-NSTCONN-STATE.
028600
028700     IF WK-NSTCONN-VALID-STATE
028800         MOVE WK-NSTCONN-STATE   TO WK-NSTPARS-STATE
028900     ELSE
029000         PERFORM Y100-BUILD-LINE-PREFIX
029100             THRU Y199-BUILD-LINE-PREFIX-EX
029200         STRING WK-ERR-PREFIX           DELIMITED BY SIZE
029300                "invalid state: "        DELIMITED BY SIZE
029400                WK-NSTCONN-STATE         DELIMITED BY SPACE
029500             INTO WK-NSTPARS-ERROR-TEXT
029600         MOVE "N"                TO WK-NSTPARS-NO-ERROR
029700     END-IF.
029800 C099-EXTRACT-STATE-EX.
029900     EXIT.
030000
030100*-----------------------------------------------------------------*
030200* RULE 3 - THE FIRST SPACE SPLITS LOCAL ADDRESS FROM REMOTE
030300* ADDRESS. TRIM BOTH.
030400*-----------------------------------------------------------------*
030500 D000-SPLIT-ADDRESSES.
030600     MOVE WK-BEFORE-STATE        TO WK-SCAN-TEXT.
030700     MOVE "N"                    TO WK-SCAN-DONE-SW.
030800     PERFORM H200-SCAN-BACK-NE
030900         THRU H299-SCAN-BACK-NE-EX
031000         VARYING WK-N-SCAN-IDX FROM 132 BY -1
031100             UNTIL WK-N-SCAN-IDX < 1 OR WK-SCAN-DONE.
031200     IF WK-SCAN-DONE
031300         ADD 1                   TO WK-N-SCAN-IDX
031400         MOVE WK-N-SCAN-IDX      TO WK-N-ADDR-LEN
031500     ELSE
031600         MOVE 0                  TO WK-N-ADDR-LEN
031700     END-IF.
031800
031900     IF WK-N-ADDR-LEN = 0
032000         PERFORM Y900-MISSING-ADDR-SEPARATOR
032100             THRU Y999-MISSING-ADDR-SEPARATOR-EX
032200         GO TO D099-SPLIT-ADDRESSES-EX
032300     END-IF.
032400
032500     MOVE "N"                    TO WK-SCAN-DONE-SW.
032600     PERFORM H300-SCAN-FWD-EQ
032700         THRU H399-SCAN-FWD-EQ-EX
032800         VARYING WK-N-SCAN-IDX FROM 1 BY 1
032900             UNTIL WK-N-SCAN-IDX > WK-N-ADDR-LEN OR WK-SCAN-DONE.
033000     IF WK-SCAN-DONE
033100         SUBTRACT 1              FROM WK-N-SCAN-IDX
033200         MOVE WK-N-SCAN-IDX      TO WK-N-SPLIT-POS
033300     ELSE
033400         MOVE 0                  TO WK-N-SPLIT-POS
033500     END-IF.
033600
033700     IF WK-N-SPLIT-POS = 0
033800         PERFORM Y900-MISSING-ADDR-SEPARATOR
033900             THRU Y999-MISSING-ADDR-SEPARATOR-EX
034000         GO TO D099-SPLIT-ADDRESSES-EX
034100     END-IF.
034200
034300     MOVE SPACES                 TO WK-LOCAL-ADDR.
034400     MOVE SPACES                 TO WK-REMOTE-ADDR.
034500     IF WK-N-SPLIT-POS > 1
034600         MOVE WK-SCAN-TEXT(1:WK-N-SPLIT-POS - 1) TO WK-LOCAL-ADDR
034700     END-IF.
034800
034900     COMPUTE WK-N-HOST-LEN = WK-N-ADDR-LEN - WK-N-SPLIT-POS.
035000     IF WK-N-HOST-LEN > 0
035100         MOVE WK-SCAN-TEXT(WK-N-SPLIT-POS + 1:WK-N-HOST-LEN)
035200                                 TO WK-REMOTE-ADDR
035300     END-IF.
035400
035500     MOVE WK-REMOTE-ADDR         TO WK-SCAN-TEXT.
035600     MOVE "N"                    TO WK-SCAN-DONE-SW.
035700     PERFORM H400-SCAN-FWD-NE
035800         THRU H499-SCAN-FWD-NE-EX
035900         VARYING WK-N-SCAN-IDX FROM 1 BY 1
036000             UNTIL WK-N-SCAN-IDX > 45 OR WK-SCAN-DONE.
036100     IF WK-SCAN-DONE AND WK-N-SCAN-IDX > 1
036200         SUBTRACT 1              FROM WK-N-SCAN-IDX
036300         MOVE SPACES             TO WK-TEMP-LINE
036400         MOVE WK-SCAN-TEXT(WK-N-SCAN-IDX:46 - WK-N-SCAN-IDX)
036500                                 TO WK-TEMP-LINE
036600         MOVE SPACES             TO WK-REMOTE-ADDR
036700         MOVE WK-TEMP-LINE(1:45) TO WK-REMOTE-ADDR
036800     END-IF.
036900 D099-SPLIT-ADDRESSES-EX.
037000     EXIT.
037100
037200 Y900-MISSING-ADDR-SEPARATOR.
037300     PERFORM Y100-BUILD-LINE-PREFIX
037400         THRU Y199-BUILD-LINE-PREFIX-EX.
037500     STRING WK-ERR-PREFIX               DELIMITED BY SIZE
037600            "missing space separator between local address "
037700                                        DELIMITED BY SIZE
037800            "and remote address"        DELIMITED BY SIZE
037900         INTO WK-NSTPARS-ERROR-TEXT.
038000     MOVE "N"                    TO WK-NSTPARS-NO-ERROR.
038100 Y999-MISSING-ADDR-SEPARATOR-EX.
038200     EXIT.
038300
038400*-----------------------------------------------------------------*
038500* RULE 4/5 - SPLIT ON THE LAST ':', THEN RESOLVE THE PORT.
038600*-----------------------------------------------------------------*
038700 E000-RESOLVE-LOCAL-ADDRESS.
038800     MOVE "local"                TO WS-C-SIDE-LABEL.
038900     MOVE WK-LOCAL-ADDR          TO WK-SCAN-TEXT.
039000     PERFORM H500-FIND-COLON-SPLIT
039100         THRU H599-FIND-COLON-SPLIT-EX.
039200     IF WK-NSTPARS-INVALID
039300         GO TO E099-RESOLVE-LOCAL-ADDRESS-EX
039400     END-IF.
039500     MOVE WK-HOST-TEXT-WORK      TO WK-NSTPARS-LOCAL-HOST.
039600     PERFORM I000-RESOLVE-PORT
039700         THRU I099-RESOLVE-PORT-EX.
039800     MOVE WK-N-RESOLVED-PORT     TO WK-NSTPARS-LOCAL-PORT.
039900 E099-RESOLVE-LOCAL-ADDRESS-EX.
040000     EXIT.
040100
040200 F000-RESOLVE-REMOTE-ADDRESS.
040300     MOVE "remote"               TO WS-C-SIDE-LABEL.
040400     MOVE WK-REMOTE-ADDR         TO WK-SCAN-TEXT.
040500     PERFORM H500-FIND-COLON-SPLIT
040600         THRU H599-FIND-COLON-SPLIT-EX.
040700     IF WK-NSTPARS-INVALID
040800         GO TO F099-RESOLVE-REMOTE-ADDRESS-EX
040900     END-IF.
041000     MOVE WK-HOST-TEXT-WORK      TO WK-NSTPARS-REMOTE-HOST.
041100     PERFORM I000-RESOLVE-PORT
041200         THRU I099-RESOLVE-PORT-EX.
041300     MOVE WK-N-RESOLVED-PORT     TO WK-NSTPARS-REMOTE-PORT.
041400 F099-RESOLVE-REMOTE-ADDRESS-EX.
041500     EXIT.
041600
041700*-----------------------------------------------------------------*
041800* COMMON COLON SPLIT - OPERATES ON WHICHEVER ADDRESS WAS LOADED
041900* INTO WK-SCAN-TEXT BY THE CALLER AND LEAVES THE HOST IN
042000* WK-HOST-TEXT-WORK AND THE PORT TEXT IN WK-PORT-TEXT.
042100*-----------------------------------------------------------------*
042200 H500-FIND-COLON-SPLIT.
042300     MOVE "N"                    TO WK-SCAN-DONE-SW.
042400     PERFORM H200-SCAN-BACK-NE
042500         THRU H299-SCAN-BACK-NE-EX
042600         VARYING WK-N-SCAN-IDX FROM 45 BY -1
042700             UNTIL WK-N-SCAN-IDX < 1 OR WK-SCAN-DONE.
042800     IF WK-SCAN-DONE
042900         ADD 1                   TO WK-N-SCAN-IDX
043000         MOVE WK-N-SCAN-IDX      TO WK-N-ADDR-LEN
043100     ELSE
043200         MOVE 0                  TO WK-N-ADDR-LEN
043300     END-IF.
043400
043500     MOVE 0                      TO WK-N-COLON-POS.
043600     IF WK-N-ADDR-LEN > 0
043700         MOVE "N"                TO WK-SCAN-DONE-SW
043800         PERFORM H100-SCAN-BACK-EQ
043900             THRU H199-SCAN-BACK-EQ-EX
044000             VARYING WK-N-SCAN-IDX FROM WK-N-ADDR-LEN BY -1
044100                 UNTIL WK-N-SCAN-IDX < 1 OR WK-SCAN-DONE
044200         IF WK-SCAN-DONE
044300             ADD 1               TO WK-N-SCAN-IDX
044400             MOVE WK-N-SCAN-IDX  TO WK-N-COLON-POS
044500         END-IF
044600     END-IF.
044700
044800     IF WK-N-COLON-POS = 0
044900         PERFORM Y100-BUILD-LINE-PREFIX
045000             THRU Y199-BUILD-LINE-PREFIX-EX
045100         STRING WK-ERR-PREFIX             DELIMITED BY SIZE
045200                "missing ':' separator in the "
045300                                           DELIMITED BY SIZE
045400                WS-C-SIDE-LABEL            DELIMITED BY SPACE
045500                " address"                 DELIMITED BY SIZE
045600             INTO WK-NSTPARS-ERROR-TEXT
045700         MOVE "N"                TO WK-NSTPARS-NO-ERROR
045800         GO TO H599-FIND-COLON-SPLIT-EX
045900     END-IF.
046000
046100     MOVE SPACES                 TO WK-HOST-TEXT-WORK.
046200     IF WK-N-COLON-POS > 1
046300         MOVE WK-SCAN-TEXT(1:WK-N-COLON-POS - 1)
046400                                 TO WK-HOST-TEXT-WORK
046500     END-IF.
046600     COMPUTE WK-N-PORT-LEN = WK-N-ADDR-LEN - WK-N-COLON-POS.
046700     MOVE SPACES                 TO WK-PORT-TEXT.
046800     IF WK-N-PORT-LEN > 0
046900         MOVE WK-SCAN-TEXT(WK-N-COLON-POS + 1:WK-N-PORT-LEN)
047000                                 TO WK-PORT-TEXT
047100     END-IF.
047200 H599-FIND-COLON-SPLIT-EX.
047300     EXIT.
047400
047500*-----------------------------------------------------------------*
047600* RULE 5 - NUMERIC PORT, OR LOOK UP THE STANDARD PORT NAME.
047700*-----------------------------------------------------------------*
047800 I000-RESOLVE-PORT.
047900     MOVE ZERO                   TO WK-N-RESOLVED-PORT.
048000     IF WK-N-PORT-LEN > 0
048100         AND WK-PORT-TEXT(1:WK-N-PORT-LEN) IS NUMERIC
048200         MOVE WK-PORT-TEXT(1:WK-N-PORT-LEN)
048300                                 TO WK-N-RESOLVED-PORT
048400         GO TO I099-RESOLVE-PORT-EX
048500     END-IF.
048600
048700     MOVE "N"                    TO WK-PORT-FOUND-SW.
048800     IF WK-N-PORT-LEN > 0
048900         PERFORM Q100-SEARCH-PORT-ENTRY
049000             THRU Q199-SEARCH-PORT-ENTRY-EX
049100             VARYING WK-STD-PORT-IDX FROM 1 BY 1
049200                 UNTIL WK-STD-PORT-IDX > 16 OR WK-PORT-FOUND
049300     END-IF.
049400
049500     IF NOT WK-PORT-FOUND
049600         PERFORM Y100-BUILD-LINE-PREFIX
049700             THRU Y199-BUILD-LINE-PREFIX-EX
049800         STRING WK-ERR-PREFIX            DELIMITED BY SIZE
049900                "unknown standard "       DELIMITED BY SIZE
050000                WS-C-SIDE-LABEL           DELIMITED BY SPACE
050100                " port "                  DELIMITED BY SIZE
050200                WK-PORT-TEXT(1:WK-N-PORT-LEN) DELIMITED BY SIZE
050300             INTO WK-NSTPARS-ERROR-TEXT
050400         MOVE "N"                TO WK-NSTPARS-NO-ERROR
050500     END-IF.
050600 I099-RESOLVE-PORT-EX.
050700     EXIT.
050800
050900 Q100-SEARCH-PORT-ENTRY.
051000     IF WK-PORT-TEXT(1:WK-N-PORT-LEN) =
051100            WK-STD-PORT-NAME(WK-STD-PORT-IDX)(1:WK-N-PORT-LEN)
051200         AND (WK-N-PORT-LEN = 15 OR
051300              WK-STD-PORT-NAME(WK-STD-PORT-IDX)
051400                  (WK-N-PORT-LEN + 1:1) = SPACE)
051500         MOVE "Y"                TO WK-PORT-FOUND-SW
051600         MOVE WK-STD-PORT-NUM(WK-STD-PORT-IDX)
051700                                 TO WK-N-RESOLVED-PORT
051800     END-IF.
051900 Q199-SEARCH-PORT-ENTRY-EX.
052000     EXIT.
052100
052200*-----------------------------------------------------------------*
052300* BUILD "line N: " FOR THE FRONT OF AN ABORT MESSAGE.
052400*-----------------------------------------------------------------*
052500 Y100-BUILD-LINE-PREFIX.
052600     MOVE WK-NSTPARS-LINE-NO     TO WK-LINE-NO-EDIT.
052700     MOVE SPACES                 TO WK-SCAN-TEXT.
052800     MOVE WK-LINE-NO-EDIT        TO WK-SCAN-TEXT(1:7).
052900     MOVE "N"                    TO WK-SCAN-DONE-SW.
053000     PERFORM H400-SCAN-FWD-NE
053100         THRU H499-SCAN-FWD-NE-EX
053200         VARYING WK-N-SCAN-IDX FROM 1 BY 1
053300             UNTIL WK-N-SCAN-IDX > 7 OR WK-SCAN-DONE.
053400     IF WK-SCAN-DONE
053500         SUBTRACT 1              FROM WK-N-SCAN-IDX
053600     ELSE
053700         MOVE 7                  TO WK-N-SCAN-IDX
053800     END-IF.
053900     MOVE SPACES                 TO WK-ERR-PREFIX.
054000     STRING "line "              DELIMITED BY SIZE
054100            WK-SCAN-TEXT(WK-N-SCAN-IDX:8 - WK-N-SCAN-IDX)
054200                                 DELIMITED BY SIZE
054300            ": "                 DELIMITED BY SIZE
054400         INTO WK-ERR-PREFIX.
054500 Y199-BUILD-LINE-PREFIX-EX.
054600     EXIT.
054700
054800*-----------------------------------------------------------------*
054900* GENERIC CHARACTER SCAN PRIMITIVES - WK-SCAN-TEXT HOLDS THE
055000* TEXT BEING SEARCHED. THE CALLER DRIVES THE VARYING/UNTIL CLAUSE
055100* AND TESTS WK-SCAN-DONE AFTERWARD - SEE THE NOTE IN EACH CALLING
055200* PARAGRAPH ABOUT CORRECTING THE OVERSHOOT BY ONE POSITION.
055300*-----------------------------------------------------------------*
055400 H100-SCAN-BACK-EQ.
055500     IF WK-SCAN-TEXT(WK-N-SCAN-IDX:1) = ":"
055600         MOVE "Y"                TO WK-SCAN-DONE-SW
055700     END-IF.
055800 H199-SCAN-BACK-EQ-EX.
055900     EXIT.
056000
056100 H200-SCAN-BACK-NE.
056200     IF WK-SCAN-TEXT(WK-N-SCAN-IDX:1) NOT = SPACE
056300         MOVE "Y"                TO WK-SCAN-DONE-SW
056400     END-IF.
056500 H299-SCAN-BACK-NE-EX.
056600     EXIT.
056700
056800 H300-SCAN-FWD-EQ.
056900     IF WK-SCAN-TEXT(WK-N-SCAN-IDX:1) = SPACE
057000         MOVE "Y"                TO WK-SCAN-DONE-SW
057100     END-IF.
057200 H399-SCAN-FWD-EQ-EX.
057300     EXIT.
057400
057500 H400-SCAN-FWD-NE.
057600     IF WK-SCAN-TEXT(WK-N-SCAN-IDX:1) NOT = SPACE
057700         MOVE "Y"                TO WK-SCAN-DONE-SW
057800     END-IF.
057900 H499-SCAN-FWD-NE-EX.
058000     EXIT.
058100
058200******************************************************************
058300*************** END OF PROGRAM SOURCE - NSTVPARS ***************
058400******************************************************************
