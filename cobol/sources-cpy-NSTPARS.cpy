000100* NSTPARS.CPYBK
000200*=================================================================
000300* LINKAGE RECORD FOR CALL "NSTVPARS". CALLER LOADS THE INPUT
000400* GROUP WITH THE RAW TRIMMED LINE AND ITS LINE NUMBER; NSTVPARS
000500* RETURNS THE PARSED FIELDS (OR AN ERROR) IN THE OUTPUT GROUP.
000600*=================================================================
000700* AMENDMENT HISTORY:
000800*=================================================================
000900* 14/06/1990  RTN     - INITIAL VERSION.
001000* 30/01/1995  KLW     - CCR3602 - ADD WK-NSTPARS-ERROR-TEXT SO
001100*                       THE DRIVER CAN DISPLAY THE SAME ABORT
001200*                       MESSAGE TEXT THE BATCH LOG EXPECTS
001300*                       INSTEAD OF A BARE ERROR CODE.
001400* 19/11/1998  RTN     - Y2K014 - YEAR 2000 REVIEW. NO DATE FIELD
001500*                       IN THIS RECORD. NO CHANGE REQUIRED.
001600*-----------------------------------------------------------------*
001700     01  WK-NSTPARS.
001800         05  WK-NSTPARS-INPUT.
001900             10  WK-NSTPARS-LINE-NO   PIC 9(07) COMP.
002000             10  WK-NSTPARS-RAW-LINE  PIC X(132).
002100             10  FILLER               PIC X(05).
002200         05  WK-NSTPARS-OUTPUT.
002300             10  WK-NSTPARS-NO-ERROR  PIC X(01).
002400                 88  WK-NSTPARS-VALID         VALUE "Y".
002500                 88  WK-NSTPARS-INVALID       VALUE "N".
002600             10  WK-NSTPARS-ERROR-TEXT PIC X(60).
002700             10  WK-NSTPARS-TYPE      PIC X(03).
002800             10  WK-NSTPARS-STATE     PIC X(12).
002900             10  WK-NSTPARS-LOCAL-HOST PIC X(40).
003000             10  WK-NSTPARS-LOCAL-PORT PIC 9(05).
003100             10  WK-NSTPARS-REMOTE-HOST PIC X(40).
003200             10  WK-NSTPARS-REMOTE-PORT PIC 9(05).
003300             10  FILLER               PIC X(10).
