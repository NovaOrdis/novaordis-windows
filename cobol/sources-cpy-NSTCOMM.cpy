000100* NSTCOMM.CPYBK
000200*=================================================================
000300* COMMON WORK AREA - FILE STATUS CONDITIONS AND SHARED
000400* CONSTANTS FOR THE NETSTAT CONNECTION MONITOR BATCH SUITE.
000500* COPY THIS MEMBER UNDER A LOCAL 01-LEVEL IN EVERY PROGRAM THAT
000600* OPENS A FILE OR CALLS A ROUTINE THAT DOES, E.G.
000700*     01  WK-C-COMMON-AREA.
000800*         COPY NSTCOMM.
000900*=================================================================
001000* AMENDMENT HISTORY:
001100*=================================================================
001200* 14/06/1990  RTN     - INITIAL VERSION, LIFTED OUT OF NSTBDRVR
001300*                       SO THE FILE-STATUS CONDITION NAMES ARE
001400*                       NOT RETYPED IN EVERY CALLED ROUTINE.
001500* 21/09/1998  RTN     - Y2K017 - YEAR 2000 REVIEW. NO DATE FIELD
001600*                       IN THIS COPYBOOK. NO CHANGE REQUIRED.
001700*-----------------------------------------------------------------*
001800     05  WK-C-FILE-STATUS            PIC X(02).
001900         88  WK-C-SUCCESSFUL                  VALUE "00".
002000         88  WK-C-END-OF-FILE                 VALUE "10".
002100         88  WK-C-DUPLICATE-KEY               VALUE "22".
002200         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002300     05  WK-C-ABEND-SW                PIC X(01) VALUE "N".
002400         88  WK-C-ABEND-YES                   VALUE "Y".
002500         88  WK-C-ABEND-NO                    VALUE "N".
002600*                                JAVA PROCESS NAME - USED BY
002700*                                THE COUNTING LOGIC TO MATCH
002800*                                THE OWNING PROCESS OF A
002900*                                CONNECTION.
003000     05  WK-C-JAVA-PROCESS-NAME       PIC X(32) VALUE
003100         "java.exe".
003200     05  WK-C-LINE-COUNT              PIC 9(07) COMP VALUE ZERO.
003300     05  FILLER                       PIC X(10).
