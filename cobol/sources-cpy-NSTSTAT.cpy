000100* NSTSTAT.CPYBK
000200*=================================================================
000300* FIXED REPORTING ORDER FOR THE TEN CONNECTION STATES.
000400* THE SUMMARY REPORT IN NSTBDRVR WALKS THIS TABLE TOP TO BOTTOM
000500* SO THE STATE GROUPS ALWAYS PRINT IN THE SAME SEQUENCE NO
000600* MATTER WHAT ORDER THE CONNECTIONS WERE READ IN.
000700*=================================================================
000800* AMENDMENT HISTORY:
000900*=================================================================
001000* 03/08/1993  RTN     - INITIAL VERSION - TEN-STATE LIST TAKEN
001100*                       FROM THE NETWORK OPERATIONS STANDARD
001200*                       REPORT FORMAT.
001300* 17/02/1999  KLW     - Y2K041 - YEAR 2000 REVIEW. TABLE HOLDS
001400*                       STATE KEYWORDS ONLY, NO DATE CONTENT.
001500*                       NO CHANGE REQUIRED.
001600* 11/10/2004  SGX     - CCR7742 - RECOMPILED, NO LOGIC CHANGE,
001700*                       FOR THE V5R3 MIGRATION.
001800*-----------------------------------------------------------------*
001900     05  WK-STATE-ORDER-LIST.
002000         10  FILLER                   PIC X(12) VALUE
002100             "ESTABLISHED ".
002200         10  FILLER                   PIC X(12) VALUE
002300             "LISTENING   ".
002400         10  FILLER                   PIC X(12) VALUE
002500             "TIME_WAIT   ".
002600         10  FILLER                   PIC X(12) VALUE
002700             "CLOSED      ".
002800         10  FILLER                   PIC X(12) VALUE
002900             "CLOSE_WAIT  ".
003000         10  FILLER                   PIC X(12) VALUE
003100             "FIN_WAIT_1  ".
003200         10  FILLER                   PIC X(12) VALUE
003300             "FIN_WAIT_2  ".
003400         10  FILLER                   PIC X(12) VALUE
003500             "LAST_ACK    ".
003600         10  FILLER                   PIC X(12) VALUE
003700             "SYN_RECEIVED".
003800         10  FILLER                   PIC X(12) VALUE
003900             "SYN_SENT    ".
004000     05  WK-STATE-ORDER-TABLE REDEFINES WK-STATE-ORDER-LIST.
004100         10  WK-STATE-ORDER-ENTRY     PIC X(12)
004200                                       OCCURS 10 TIMES
004300                                       INDEXED BY WK-STATE-IDX.
