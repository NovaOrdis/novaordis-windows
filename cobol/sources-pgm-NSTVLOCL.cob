000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     NSTVLOCL.
000400 AUTHOR.         R TAN NG.
000500 INSTALLATION.   TECHNOLOGY OPERATIONS - AS/400 DATA CENTER.
000600 DATE-WRITTEN.   12 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*DESCRIPTION : THIS IS A CALLED ROUTINE TO CHECK WHETHER A HOST
001000*              NAME OR IP ADDRESS TAKEN OFF A NETSTAT REPORT
001100*              LINE BELONGS TO THIS AS/400 PARTITION ITSELF
001200*              (LOCAL LOOPBACK, LOCAL LAN ADDRESS OR LOCAL
001300*              PARTITION NAME) RATHER THAN A REMOTE HOST.
001400*              NOT PRESENTLY CALLED BY THE SUMMARY REPORT IN
001500*              NSTBDRVR - KEPT AS A STAND-ALONE UTILITY FOR
001600*              WHOEVER BUILDS THE NEXT CONNECTIVITY REPORT.
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* 12/03/1991  RTN     - INITIAL VERSION.
002100* 08/07/1994  KLW     - CCR4021 - ADD GBDC1-PLMPRD-1 PARTITION
002200*                       ALIAS TO THE LOCAL ADDRESS TABLE AFTER
002300*                       THE LPAR SPLIT.
002400* 19/11/1998  RTN     - Y2K014 - YEAR 2000 READINESS REVIEW.
002500*                       CONFIRMED NO DATE ARITHMETIC IN THIS
002600*                       ROUTINE. NO CODE CHANGE REQUIRED.
002700* 03/05/2002  SGX     - CCR6650 - RECOMPILED UNDER V5R2 TARGET
002800*                       RELEASE, NO LOGIC CHANGE.
002900*-----------------------------------------------------------------*
003000
003100 ENVIRONMENT DIVISION.
003200*********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200***************
004300 WORKING-STORAGE SECTION.
004400***********************
004500 01  FILLER                      PIC X(24) VALUE
004600     "** PROGRAM NSTVLOCL **".
004700
004800*-----------------------------------------------------------------*
004900* LOCAL ADDRESS TABLE - THE THREE ADDRESSES THIS PARTITION MAY
005000* SEE ITSELF AS IN A NETSTAT REPORT LINE.
005100*-----------------------------------------------------------------*
005200 01  WK-LOCAL-ADDR-LIST.
005300     05  FILLER                  PIC X(40) VALUE
005400         "GBDC1-PLMPRD-1".
005500     05  FILLER                  PIC X(40) VALUE
005600         "10.103.0.130".
005700     05  FILLER                  PIC X(40) VALUE
005800         "127.0.0.1".
005900 01  WK-LOCAL-ADDR-TABLE REDEFINES WK-LOCAL-ADDR-LIST.
006000     05  WK-LOCAL-ADDR-ENTRY     PIC X(40)
006100                                 OCCURS 3 TIMES
006200                                 INDEXED BY WK-LOCAL-ADDR-IDX.
006300
006400 77  WK-N-TABLE-SIZE             PIC 9(02) COMP VALUE 3.
006500
006600 01  WK-NSTLOCL-HOST-WORK        PIC X(40) VALUE SPACES.
006700 01  WK-NSTLOCL-HOST-WORK-R REDEFINES WK-NSTLOCL-HOST-WORK.
006800     05  WK-NSTLOCL-HOST-LEFT    PIC X(20).
006900     05  WK-NSTLOCL-HOST-RIGHT   PIC X(20).
007000
007100 01  WK-NSTLOCL-DIAG-LINE        PIC X(80) VALUE SPACES.
007200 01  WK-NSTLOCL-DIAG-LINE-R REDEFINES WK-NSTLOCL-DIAG-LINE.
007300     05  WK-NSTLOCL-DIAG-LABEL   PIC X(20).
007400     05  WK-NSTLOCL-DIAG-VALUE   PIC X(60).
007500
007600 01  WS-C-FLAG.
007700     05  WS-FOUND-SW             PIC X(01) VALUE "N".
007800         88  WS-FOUND                     VALUE "Y".
007900         88  WS-NOT-FOUND                 VALUE "N".
008000
008100****************
008200 LINKAGE SECTION.
008300****************
008400     COPY NSTLOCL.
008500
008600     EJECT
008700****************************************
008800 PROCEDURE DIVISION USING WK-NSTLOCL.
008900****************************************
009000 MAIN-MODULE.
009100     PERFORM A000-CHECK-LOCAL-ADDRESS
009200         THRU A099-CHECK-LOCAL-ADDRESS-EX.
009300     GOBACK.
009400
009500*-----------------------------------------------------------------*
009600 A000-CHECK-LOCAL-ADDRESS.
009700*-----------------------------------------------------------------*
009800     MOVE WK-NSTLOCL-HOST           TO WK-NSTLOCL-HOST-WORK.
009900     MOVE "N"                       TO WS-FOUND-SW.
010000
010100     PERFORM B100-SEARCH-LOCAL-TABLE
010200         THRU B199-SEARCH-LOCAL-TABLE-EX
010300         VARYING WK-LOCAL-ADDR-IDX FROM 1 BY 1
010400             UNTIL WK-LOCAL-ADDR-IDX > WK-N-TABLE-SIZE
010500             OR WS-FOUND.
010600
010700     IF WS-FOUND
010800         MOVE "Y"                   TO WK-NSTLOCL-INDIC
010900     ELSE
011000         MOVE "N"                   TO WK-NSTLOCL-INDIC
011100         MOVE "NSTVLOCL - NOT LOCAL:" TO WK-NSTLOCL-DIAG-LABEL
011200         MOVE WK-NSTLOCL-HOST-WORK  TO WK-NSTLOCL-DIAG-VALUE
011300     END-IF.
011400 A099-CHECK-LOCAL-ADDRESS-EX.
011500     EXIT.
011600
011700*-----------------------------------------------------------------*
011800 B100-SEARCH-LOCAL-TABLE.
011900*-----------------------------------------------------------------*
012000     IF WK-NSTLOCL-HOST-WORK = WK-LOCAL-ADDR-ENTRY
012100                                    (WK-LOCAL-ADDR-IDX)
012200         MOVE "Y"                   TO WS-FOUND-SW
012300     END-IF.
012400 B199-SEARCH-LOCAL-TABLE-EX.
012500     EXIT.
012600
012700******************************************************************
012800*************** END OF PROGRAM SOURCE - NSTVLOCL ***************
012900******************************************************************
