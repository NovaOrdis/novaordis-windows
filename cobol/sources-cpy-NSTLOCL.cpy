000100* NSTLOCL.CPYBK
000200*=================================================================
000300* LINKAGE RECORD FOR CALL "NSTVLOCL", THE LOCAL-ADDRESS-CHECK
000400* PREDICATE. CALLER LOADS THE HOST TEXT; NSTVLOCL RETURNS Y OR
000500* N. NOT PRESENTLY WIRED INTO THE SUMMARY REPORT FLOW - KEPT
000600* CALLABLE FOR WHOEVER WRITES THE NEXT CONNECTIVITY REPORT.
000700*=================================================================
000800* AMENDMENT HISTORY:
000900*=================================================================
001000* 12/03/1991  RTN     - INITIAL VERSION.
001100* 19/11/1998  RTN     - Y2K014 - YEAR 2000 REVIEW. NO DATE FIELD
001200*                       IN THIS RECORD. NO CHANGE REQUIRED.
001300*-----------------------------------------------------------------*
001400     01  WK-NSTLOCL.
001500         05  WK-NSTLOCL-INPUT.
001600             10  WK-NSTLOCL-HOST      PIC X(40).
001700         05  WK-NSTLOCL-OUTPUT.
001800             10  WK-NSTLOCL-INDIC     PIC X(01).
001900                 88  WK-NSTLOCL-IS-LOCAL      VALUE "Y".
002000                 88  WK-NSTLOCL-NOT-LOCAL     VALUE "N".
002100             10  FILLER               PIC X(09).
