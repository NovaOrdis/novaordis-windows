000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     NSTBDRVR.
000400 AUTHOR.         R TAN NG.
000500 INSTALLATION.   TECHNOLOGY OPERATIONS - AS/400 DATA CENTER.
000600 DATE-WRITTEN.   14 JUN 1990.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*DESCRIPTION : NIGHTLY NETSTAT CONNECTION MONITOR. READS THE
001000*              NETSTAT -ANO -B REPORT CAPTURED FROM THE RELAY
001100*              BOXES (ONE LINE PER CONNECTION, FOLLOWED ON SOME
001200*              LINES BY A BRACKETED OWNING-PROCESS NAME),
001300*              ACCUMULATES THE CONNECTIONS IN A WORKING-STORAGE
001400*              TABLE BY CALLING NSTVPARS FOR EACH CONNECTION
001500*              LINE, AND PRINTS A PER-STATE SUMMARY SHOWING THE
001600*              TOTAL CONNECTIONS AND HOW MANY OF THEM BELONG TO
001700*              JAVA.EXE. A STRUCTURALLY BAD INPUT LINE ABORTS
001800*              THE RUN - THIS IS A MONITORING JOB, NOT A FEED
001900*              THAT SHOULD BE ALLOWED TO REPORT PARTIAL RESULTS.
002000*              INPUT MEMBER IS OVERRIDDEN BY THE CALLING CL
002100*              PROGRAM (OVRDBF) BEFORE THIS PROGRAM IS CALLED -
002200*              SEE NETOPS JOB NSTNIGHT IN QOPS/QCLSRC.
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* 14/06/1990  RTN     - INITIAL VERSION. FILE-STATUS CONDITION
002700*                       NAMES LATER LIFTED OUT TO NSTCOMM SO
002800*                       THE CALLED ROUTINES COULD SHARE THEM.
002900* 02/02/1994  KLW     - CCR3310 - WIDENED PROCESS NAME FIELD TO
003000*                       32 BYTES TO MATCH THE NSTCONN COPYBOOK
003100*                       CHANGE.
003200* 22/01/1993  KLW     - CCR2891 - NO CHANGE HERE, NOTED FOR THE
003300*                       RECORD - THE STANDARD PORT TABLE GROWTH
003400*                       THIS CCR ADDED IS ENTIRELY INSIDE
003500*                       NSTVPARS.
003600* 19/11/1998  RTN     - Y2K014 - YEAR 2000 READINESS REVIEW.
003700*                       CONFIRMED NO DATE ARITHMETIC IN THIS
003800*                       PROGRAM. NO CODE CHANGE REQUIRED.
003900* 11/10/2004  SGX     - CCR7144 - CONNECTION TABLE RESIZED FROM
004000*                       999 TO 9999 ENTRIES - THE WINDOWS
004100*                       TERMINAL SERVER FARM NOW SHOWS UP AS A
004200*                       SINGLE RELAY BOX WITH ENOUGH SESSIONS TO
004300*                       OVERFLOW THE OLD TABLE ON A BUSY NIGHT.
004400* 15/09/2009  MQI     - CCR8120 - NSTVPARS LINE-SCAN FIX (SEE
004500*                       THAT PROGRAM'S OWN HISTORY). NO CHANGE
004600*                       TO THIS PROGRAM'S OWN LOGIC.
004700* 04/03/2013  HBT     - CCR9077 - DROPPED THE OLD GBDC1-PLMPRD-1
004800*                       LOCAL-ADDRESS FILTER FROM THIS PROGRAM'S
004900*                       COUNTING LOGIC AT THE NETOPS TEAM'S
005000*                       REQUEST - THEY WANT EVERY CONNECTION IN
005100*                       THE SUMMARY REGARDLESS OF WHICH SIDE IS
005200*                       LOCAL. NSTVLOCL IS KEPT AS A CALLABLE
005300*                       UTILITY IN CASE A FUTURE REPORT NEEDS IT.
005400*-----------------------------------------------------------------*
005500
005600 ENVIRONMENT DIVISION.
005700*********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-AS400.
006000 OBJECT-COMPUTER. IBM-AS400.
006100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT NETSTAT-INPUT ASSIGN TO DATABASE-NETINPT
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  NETSTAT-INPUT
007400     LABEL RECORDS ARE OMITTED
007500     RECORD CONTAINS 132 CHARACTERS
007600     DATA RECORD IS WK-NETSTAT-LINE.
007700 01  WK-NETSTAT-LINE                PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                      PIC X(24) VALUE
008200     "** PROGRAM NSTBDRVR **".
008300
008400 01  WK-C-COMMON-AREA.
008500     COPY NSTCOMM.
008600
008700 01  WK-CURRENT-CONN-AREA.
008800     COPY NSTCONN.
008900
009000 01  WK-STATE-ORDER-AREA.
009100     COPY NSTSTAT.
009200
009300*-----------------------------------------------------------------*
009400* IN-MEMORY CONNECTION TABLE - ONE ENTRY PER COMPLETED CONNECTION
009500* LINE. ONLY CLOSED OUT AND APPENDED WHEN THE NEXT "TCP" LINE IS
009600* SEEN OR THE FILE ENDS (SEE BATCH FLOW NOTE - THE LAST IN-
009700* PROGRESS CONNECTION IS DELIBERATELY NOT COUNTED).
009800*-----------------------------------------------------------------*
009900 01  WK-CONN-TABLE-AREA.
010000     05  WK-CONN-ENTRY               OCCURS 9999 TIMES
010100                                     INDEXED BY WK-CONN-IDX.
010200         10  WK-CONN-TYPE            PIC X(03).
010300         10  WK-CONN-STATE           PIC X(12).
010400         10  WK-CONN-LOCAL-HOST      PIC X(40).
010500         10  WK-CONN-LOCAL-PORT      PIC 9(05).
010600         10  WK-CONN-REMOTE-HOST     PIC X(40).
010700         10  WK-CONN-REMOTE-PORT     PIC 9(05).
010800         10  WK-CONN-PROCESS         PIC X(32).
010900         10  FILLER                  PIC X(23).
011000     05  WK-CONN-ENTRY-R REDEFINES WK-CONN-ENTRY OCCURS 9999 TIMES
011100                                     INDEXED BY WK-CONN-IDX2.
011200         10  WK-CONN-ENTRY-TEXT      PIC X(160).
011300
011400 77  WK-N-MAX-CONN                   PIC 9(04) COMP VALUE 9999.
011500 77  WK-N-CONN-COUNT                 PIC 9(04) COMP VALUE ZERO.
011600
011700 77  WK-N-SCAN-IDX                   PIC 9(03) COMP VALUE ZERO.
011800 77  WK-N-TRIM-START                 PIC 9(03) COMP VALUE ZERO.
011900 77  WK-N-TRIM-END                   PIC 9(03) COMP VALUE ZERO.
012000 77  WK-N-TRIMMED-LEN                PIC 9(03) COMP VALUE ZERO.
012100 77  WK-N-PROCESS-LEN                PIC 9(03) COMP VALUE ZERO.
012200
012300 77  WK-N-STATE-TOTAL                PIC 9(05) COMP VALUE ZERO.
012400 77  WK-N-STATE-JAVA                 PIC 9(05) COMP VALUE ZERO.
012500
012600 77  WK-N-FMT-VALUE                  PIC 9(07) COMP VALUE ZERO.
012700 77  WK-N-FMT-LEN                    PIC 9(02) COMP VALUE ZERO.
012800 77  WK-N-FMT-TOTAL-LEN              PIC 9(02) COMP VALUE ZERO.
012900
013000 01  WK-SCAN-DONE-SW              PIC X(01) VALUE "N".
013100     88  WK-SCAN-DONE                      VALUE "Y".
013200 01  WK-C-RECORD-ACTIVE-SW        PIC X(01) VALUE "N".
013300     88  WK-C-RECORD-ACTIVE               VALUE "Y".
013400
013500 01  WK-SCAN-TEXT                 PIC X(132) VALUE SPACES.
013600
013700 01  WK-TRIMMED-LINE              PIC X(132) VALUE SPACES.
013800 01  WK-TRIMMED-LINE-R REDEFINES WK-TRIMMED-LINE.
013900     05  WK-TRIMMED-KEYWORD       PIC X(03).
014000     05  FILLER                   PIC X(129).
014100
014200 01  WK-FMT-EDIT                  PIC Z(6)9.
014300 01  WK-FMT-TEXT                  PIC X(07) VALUE SPACES.
014400 01  WK-FMT-TOTAL-TEXT            PIC X(07) VALUE SPACES.
014500
014600 01  WK-LINE-NO-EDIT              PIC Z(6)9.
014700 01  WK-ERR-PREFIX                PIC X(16) VALUE SPACES.
014800
014900 01  WK-REPORT-LABEL              PIC X(27) VALUE SPACES.
015000 01  WK-REPORT-LINE               PIC X(80) VALUE SPACES.
015100 01  WK-REPORT-LINE-R REDEFINES WK-REPORT-LINE.
015200     05  WK-REPORT-LINE-LABEL-VW  PIC X(27).
015300     05  WK-REPORT-LINE-COUNTS-VW PIC X(53).
015400
015500****************
015600 LINKAGE SECTION.
015700****************
015800*    NONE - THIS IS THE TOP-LEVEL BATCH PROGRAM.
015900
016000     EJECT
016100*****************************
016200 PROCEDURE DIVISION.
016300*****************************
016400 MAIN-MODULE.
016500     PERFORM A000-INITIALIZE-ROUTINE
016600         THRU A099-INITIALIZE-ROUTINE-EX.
016700     PERFORM B100-PROCESS-ONE-LINE
016800         THRU B199-PROCESS-ONE-LINE-EX
016900         UNTIL WK-C-END-OF-FILE.
017000     PERFORM R000-PRODUCE-SUMMARY-REPORT
017100         THRU R099-PRODUCE-SUMMARY-REPORT-EX.
017200     PERFORM Z000-END-PROGRAM-ROUTINE
017300         THRU Z099-END-PROGRAM-ROUTINE-EX.
017400     STOP RUN.
017500
017600*-----------------------------------------------------------------*
017700 A000-INITIALIZE-ROUTINE.
017800*-----------------------------------------------------------------*
017900     MOVE ZERO                   TO WK-C-LINE-COUNT.
018000     MOVE ZERO                   TO WK-N-CONN-COUNT.
018100     MOVE "N"                    TO WK-C-RECORD-ACTIVE-SW.
018200     MOVE "N"                    TO WK-C-ABEND-SW.
018300
018400     OPEN INPUT NETSTAT-INPUT.
018500     IF NOT WK-C-SUCCESSFUL
018600         DISPLAY "NSTBDRVR - OPEN FILE ERROR - NETSTAT-INPUT"
018700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018800         GO TO Y900-ABNORMAL-TERMINATION
018900     END-IF.
019000
019100     PERFORM C100-READ-NETSTAT-LINE
019200         THRU C199-READ-NETSTAT-LINE-EX.
019300 A099-INITIALIZE-ROUTINE-EX.
019400     EXIT.
019500
019600*-----------------------------------------------------------------*
019700 B100-PROCESS-ONE-LINE.
019800*-----------------------------------------------------------------*
019900     PERFORM C200-TRIM-LINE THRU C299-TRIM-LINE-EX.
020000     IF WK-N-TRIMMED-LEN > 0
020100         PERFORM D100-CLASSIFY-AND-DISPATCH-LINE
020200             THRU D199-CLASSIFY-AND-DISPATCH-LINE-EX
020300     END-IF.
020400     PERFORM C100-READ-NETSTAT-LINE
020500         THRU C199-READ-NETSTAT-LINE-EX.
020600 B199-PROCESS-ONE-LINE-EX.
020700     EXIT.
020800
020900*-----------------------------------------------------------------*
021000 C100-READ-NETSTAT-LINE.
021100*-----------------------------------------------------------------*
021200     READ NETSTAT-INPUT.
021300     IF WK-C-SUCCESSFUL
021400         ADD 1                   TO WK-C-LINE-COUNT
021500     ELSE
021600         IF NOT WK-C-END-OF-FILE
021700             DISPLAY "NSTBDRVR - READ ERROR ON NETSTAT-INPUT"
021800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900             GO TO Y900-ABNORMAL-TERMINATION
022000         END-IF
022100     END-IF.
022200 C199-READ-NETSTAT-LINE-EX.
022300     EXIT.
022400
022500*-----------------------------------------------------------------*
022600* BATCH FLOW STEP 3 - TRIM THE LINE JUST READ.
022700*-----------------------------------------------------------------*
022800 C200-TRIM-LINE.
022900     MOVE SPACES                 TO WK-TRIMMED-LINE.
023000     IF WK-C-END-OF-FILE
023100         MOVE ZERO               TO WK-N-TRIMMED-LEN
023200         GO TO C299-TRIM-LINE-EX
023300     END-IF.
023400
023500     MOVE WK-NETSTAT-LINE        TO WK-SCAN-TEXT.
023600     MOVE "N"                    TO WK-SCAN-DONE-SW.
023700     PERFORM H200-SCAN-BACK-NE
023800         THRU H299-SCAN-BACK-NE-EX
023900         VARYING WK-N-SCAN-IDX FROM 132 BY -1
024000             UNTIL WK-N-SCAN-IDX < 1 OR WK-SCAN-DONE.
024100     IF WK-SCAN-DONE
024200         ADD 1                   TO WK-N-SCAN-IDX
024300         MOVE WK-N-SCAN-IDX      TO WK-N-TRIM-END
024400     ELSE
024500         MOVE ZERO               TO WK-N-TRIM-END
024600     END-IF.
024700
024800     IF WK-N-TRIM-END = 0
024900         MOVE ZERO               TO WK-N-TRIMMED-LEN
025000         GO TO C299-TRIM-LINE-EX
025100     END-IF.
025200
025300     MOVE "N"                    TO WK-SCAN-DONE-SW.
025400     PERFORM H400-SCAN-FWD-NE
025500         THRU H499-SCAN-FWD-NE-EX
025600         VARYING WK-N-SCAN-IDX FROM 1 BY 1
025700             UNTIL WK-N-SCAN-IDX > WK-N-TRIM-END OR WK-SCAN-DONE.
025800     IF WK-SCAN-DONE
025900         SUBTRACT 1              FROM WK-N-SCAN-IDX
026000         MOVE WK-N-SCAN-IDX      TO WK-N-TRIM-START
026100     ELSE
026200         MOVE WK-N-TRIM-END      TO WK-N-TRIM-START
026300     END-IF.
026400
026500     COMPUTE WK-N-TRIMMED-LEN = WK-N-TRIM-END - WK-N-TRIM-START + 1.
026600     MOVE WK-SCAN-TEXT(WK-N-TRIM-START:WK-N-TRIMMED-LEN)
026700                                 TO WK-TRIMMED-LINE.
026800 C299-TRIM-LINE-EX.
026900     EXIT.
027000
027100*-----------------------------------------------------------------*
027200* BATCH FLOW STEPS 4/5 - A "TCP" LINE STARTS A NEW CONNECTION;
027300* ANYTHING ELSE IS OFFERED TO THE CONTINUATION-LINE RULE IF A
027400* CONNECTION IS CURRENTLY OPEN (UDP LINES FALL THROUGH HERE TOO
027500* AND ARE SILENTLY IGNORED, NOT BEING BRACKETED).
027600*-----------------------------------------------------------------*
027700 D100-CLASSIFY-AND-DISPATCH-LINE.
027800     IF WK-TRIMMED-KEYWORD = "TCP"
027900         IF WK-C-RECORD-ACTIVE
028000             PERFORM E100-APPEND-CURRENT-ENTRY
028100                 THRU E199-APPEND-CURRENT-ENTRY-EX
028200         END-IF
028300         PERFORM F100-PARSE-NEW-CONNECTION
028400             THRU F199-PARSE-NEW-CONNECTION-EX
028500     ELSE
028600         IF WK-C-RECORD-ACTIVE
028700             PERFORM G100-APPLY-CONTINUATION-LINE
028800                 THRU G199-APPLY-CONTINUATION-LINE-EX
028900         END-IF
029000     END-IF.
029100 D199-CLASSIFY-AND-DISPATCH-LINE-EX.
029200     EXIT.
029300
029400*-----------------------------------------------------------------*
029500 E100-APPEND-CURRENT-ENTRY.
029600*-----------------------------------------------------------------*
029700     IF WK-N-CONN-COUNT >= WK-N-MAX-CONN
029800         DISPLAY "NSTBDRVR - CONNECTION TABLE FULL AT LINE "
029900                 WK-C-LINE-COUNT
030000         GO TO Y900-ABNORMAL-TERMINATION
030100     END-IF.
030200     ADD 1                       TO WK-N-CONN-COUNT.
030300     MOVE WK-NSTCONN-TYPE        TO WK-CONN-TYPE (WK-N-CONN-COUNT).
030400     MOVE WK-NSTCONN-STATE       TO WK-CONN-STATE (WK-N-CONN-COUNT).
030500     MOVE WK-NSTCONN-LOCAL-HOST  TO
030600                             WK-CONN-LOCAL-HOST (WK-N-CONN-COUNT).
030700     MOVE WK-NSTCONN-LOCAL-PORT  TO
030800                             WK-CONN-LOCAL-PORT (WK-N-CONN-COUNT).
030900     MOVE WK-NSTCONN-REMOTE-HOST TO
031000                             WK-CONN-REMOTE-HOST (WK-N-CONN-COUNT).
031100     MOVE WK-NSTCONN-REMOTE-PORT TO
031200                             WK-CONN-REMOTE-PORT (WK-N-CONN-COUNT).
031300     MOVE WK-NSTCONN-PROCESS     TO
031400                             WK-CONN-PROCESS (WK-N-CONN-COUNT).
031500 E199-APPEND-CURRENT-ENTRY-EX.
031600     EXIT.
031700
031800*-----------------------------------------------------------------*
031900* CONNECTION LINE PARSER CALL - RULE "CONNECTION LINE PARSING".
032000*-----------------------------------------------------------------*
032100 F100-PARSE-NEW-CONNECTION.
032200     MOVE WK-C-LINE-COUNT        TO WK-NSTPARS-LINE-NO.
032300     MOVE SPACES                 TO WK-NSTPARS-RAW-LINE.
032400     MOVE WK-TRIMMED-LINE        TO WK-NSTPARS-RAW-LINE.
032500
032600     CALL "NSTVPARS" USING WK-NSTPARS.
032700
032800     IF WK-NSTPARS-INVALID
032900         DISPLAY "NSTBDRVR - " WK-NSTPARS-ERROR-TEXT
033000         GO TO Y900-ABNORMAL-TERMINATION
033100     END-IF.
033200
033300     MOVE SPACES                 TO WK-CURRENT-CONN-AREA.
033400     MOVE WK-NSTPARS-TYPE        TO WK-NSTCONN-TYPE.
033500     MOVE WK-NSTPARS-STATE       TO WK-NSTCONN-STATE.
033600     MOVE WK-NSTPARS-LOCAL-HOST  TO WK-NSTCONN-LOCAL-HOST.
033700     MOVE WK-NSTPARS-LOCAL-PORT  TO WK-NSTCONN-LOCAL-PORT.
033800     MOVE WK-NSTPARS-REMOTE-HOST TO WK-NSTCONN-REMOTE-HOST.
033900     MOVE WK-NSTPARS-REMOTE-PORT TO WK-NSTCONN-REMOTE-PORT.
034000     MOVE "Y"                    TO WK-C-RECORD-ACTIVE-SW.
034100 F199-PARSE-NEW-CONNECTION-EX.
034200     EXIT.
034300
034400*-----------------------------------------------------------------*
034500* PROCESS CONTINUATION RULE.
034600*-----------------------------------------------------------------*
034700 G100-APPLY-CONTINUATION-LINE.
034800     IF WK-TRIMMED-LINE(1:1) = "["
034900         IF WK-TRIMMED-LINE(WK-N-TRIMMED-LEN:1) = "]"
035000             COMPUTE WK-N-PROCESS-LEN = WK-N-TRIMMED-LEN - 2
035100             MOVE SPACES         TO WK-NSTCONN-PROCESS
035200             IF WK-N-PROCESS-LEN > 0
035300                 MOVE WK-TRIMMED-LINE(2:WK-N-PROCESS-LEN)
035400                                 TO WK-NSTCONN-PROCESS
035500             END-IF
035600         ELSE
035700             PERFORM Y100-BUILD-LINE-PREFIX
035800                 THRU Y199-BUILD-LINE-PREFIX-EX
035900             DISPLAY "NSTBDRVR - " WK-ERR-PREFIX
036000                     "invalid process"
036100             GO TO Y900-ABNORMAL-TERMINATION
036200         END-IF
036300     END-IF.
036400 G199-APPLY-CONTINUATION-LINE-EX.
036500     EXIT.
036600
036700*-----------------------------------------------------------------*
036800* REPORTS - COUNTING, RULE "COUNTING".
036900*-----------------------------------------------------------------*
037000 R000-PRODUCE-SUMMARY-REPORT.
037100     PERFORM R100-COUNT-ONE-STATE
037200         THRU R199-COUNT-ONE-STATE-EX
037300         VARYING WK-STATE-IDX FROM 1 BY 1
037400             UNTIL WK-STATE-IDX > 10.
037500 R099-PRODUCE-SUMMARY-REPORT-EX.
037600     EXIT.
037700
037800 R100-COUNT-ONE-STATE.
037900     MOVE ZERO                   TO WK-N-STATE-TOTAL.
038000     MOVE ZERO                   TO WK-N-STATE-JAVA.
038100     IF WK-N-CONN-COUNT > 0
038200         PERFORM R200-COUNT-ONE-CONNECTION
038300             THRU R299-COUNT-ONE-CONNECTION-EX
038400             VARYING WK-CONN-IDX FROM 1 BY 1
038500                 UNTIL WK-CONN-IDX > WK-N-CONN-COUNT
038600     END-IF.
038700     IF WK-N-STATE-TOTAL > 0
038800         PERFORM R300-BUILD-REPORT-LINE
038900             THRU R399-BUILD-REPORT-LINE-EX
039000         DISPLAY WK-REPORT-LINE
039100     END-IF.
039200 R199-COUNT-ONE-STATE-EX.
039300     EXIT.
039400
039500 R200-COUNT-ONE-CONNECTION.
039600     IF WK-CONN-STATE (WK-CONN-IDX) =
039700                     WK-STATE-ORDER-ENTRY (WK-STATE-IDX)
039800         ADD 1                   TO WK-N-STATE-TOTAL
039900         IF WK-CONN-PROCESS (WK-CONN-IDX) = WK-C-JAVA-PROCESS-NAME
040000             ADD 1               TO WK-N-STATE-JAVA
040100         END-IF
040200     END-IF.
040300 R299-COUNT-ONE-CONNECTION-EX.
040400     EXIT.
040500
040600*-----------------------------------------------------------------*
040700* REPORTS - LINE LAYOUT, SECTION "REPORTS".
040800*-----------------------------------------------------------------*
040900 R300-BUILD-REPORT-LINE.
041000     MOVE SPACES                 TO WK-REPORT-LABEL.
041100     STRING WK-STATE-ORDER-ENTRY (WK-STATE-IDX) DELIMITED BY SPACE
041200            " (total/java):"                    DELIMITED BY SIZE
041300         INTO WK-REPORT-LABEL.
041400
041500     MOVE WK-N-STATE-TOTAL       TO WK-N-FMT-VALUE.
041600     PERFORM K100-FORMAT-COUNT THRU K199-FORMAT-COUNT-EX.
041700     MOVE SPACES                 TO WK-FMT-TOTAL-TEXT.
041800     MOVE WK-FMT-TEXT(1:WK-N-FMT-LEN)
041900                                 TO WK-FMT-TOTAL-TEXT(1:WK-N-FMT-LEN).
042000     MOVE WK-N-FMT-LEN           TO WK-N-FMT-TOTAL-LEN.
042100
042200     MOVE WK-N-STATE-JAVA        TO WK-N-FMT-VALUE.
042300     PERFORM K100-FORMAT-COUNT THRU K199-FORMAT-COUNT-EX.
042400
042500     MOVE SPACES                 TO WK-REPORT-LINE.
042600     STRING WK-REPORT-LABEL                          DELIMITED BY SIZE
042700            WK-FMT-TOTAL-TEXT(1:WK-N-FMT-TOTAL-LEN)   DELIMITED BY SIZE
042800            "/"                                       DELIMITED BY SIZE
042900            WK-FMT-TEXT(1:WK-N-FMT-LEN)                DELIMITED BY SIZE
043000         INTO WK-REPORT-LINE.
043100 R399-BUILD-REPORT-LINE-EX.
043200     EXIT.
043300
043400*-----------------------------------------------------------------*
043500* FORMAT A COMP COUNTER AS TEXT WITH NO LEADING ZEROS.
043600*-----------------------------------------------------------------*
043700 K100-FORMAT-COUNT.
043800     MOVE WK-N-FMT-VALUE         TO WK-FMT-EDIT.
043900     MOVE SPACES                 TO WK-SCAN-TEXT.
044000     MOVE WK-FMT-EDIT            TO WK-SCAN-TEXT(1:7).
044100     MOVE "N"                    TO WK-SCAN-DONE-SW.
044200     PERFORM H400-SCAN-FWD-NE
044300         THRU H499-SCAN-FWD-NE-EX
044400         VARYING WK-N-SCAN-IDX FROM 1 BY 1
044500             UNTIL WK-N-SCAN-IDX > 7 OR WK-SCAN-DONE.
044600     IF WK-SCAN-DONE
044700         SUBTRACT 1              FROM WK-N-SCAN-IDX
044800     ELSE
044900         MOVE 7                  TO WK-N-SCAN-IDX
045000     END-IF.
045100     MOVE SPACES                 TO WK-FMT-TEXT.
045200     MOVE WK-SCAN-TEXT(WK-N-SCAN-IDX:8 - WK-N-SCAN-IDX)
045300                                 TO WK-FMT-TEXT.
045400     COMPUTE WK-N-FMT-LEN = 8 - WK-N-SCAN-IDX.
045500 K199-FORMAT-COUNT-EX.
045600     EXIT.
045700
045800*-----------------------------------------------------------------*
045900* BUILD "line N: " FOR THE FRONT OF AN ABORT MESSAGE.
046000*-----------------------------------------------------------------*
046100 Y100-BUILD-LINE-PREFIX.
046200     MOVE WK-C-LINE-COUNT        TO WK-LINE-NO-EDIT.
046300     MOVE SPACES                 TO WK-SCAN-TEXT.
046400     MOVE WK-LINE-NO-EDIT        TO WK-SCAN-TEXT(1:7).
046500     MOVE "N"                    TO WK-SCAN-DONE-SW.
046600     PERFORM H400-SCAN-FWD-NE
046700         THRU H499-SCAN-FWD-NE-EX
046800         VARYING WK-N-SCAN-IDX FROM 1 BY 1
046900             UNTIL WK-N-SCAN-IDX > 7 OR WK-SCAN-DONE.
047000     IF WK-SCAN-DONE
047100         SUBTRACT 1              FROM WK-N-SCAN-IDX
047200     ELSE
047300         MOVE 7                  TO WK-N-SCAN-IDX
047400     END-IF.
047500     MOVE SPACES                 TO WK-ERR-PREFIX.
047600     STRING "line "              DELIMITED BY SIZE
047700            WK-SCAN-TEXT(WK-N-SCAN-IDX:8 - WK-N-SCAN-IDX)
047800                                 DELIMITED BY SIZE
047900            ": "                 DELIMITED BY SIZE
048000         INTO WK-ERR-PREFIX.
048100 Y199-BUILD-LINE-PREFIX-EX.
048200     EXIT.
048300
048400*-----------------------------------------------------------------*
048500* GENERIC CHARACTER SCAN PRIMITIVES - SAME IDIOM AS NSTVPARS.
048600*-----------------------------------------------------------------*
048700 H200-SCAN-BACK-NE.
048800     IF WK-SCAN-TEXT(WK-N-SCAN-IDX:1) NOT = SPACE
048900         MOVE "Y"                TO WK-SCAN-DONE-SW
049000     END-IF.
049100 H299-SCAN-BACK-NE-EX.
049200     EXIT.
049300
049400 H400-SCAN-FWD-NE.
049500     IF WK-SCAN-TEXT(WK-N-SCAN-IDX:1) NOT = SPACE
049600         MOVE "Y"                TO WK-SCAN-DONE-SW
049700     END-IF.
049800 H499-SCAN-FWD-NE-EX.
049900     EXIT.
050000
050100*-----------------------------------------------------------------*
050200*                   PROGRAM SUBROUTINES                          *
050300*-----------------------------------------------------------------*
050400 Y900-ABNORMAL-TERMINATION.
050500     MOVE "Y"                    TO WK-C-ABEND-SW.
050600     PERFORM Z000-END-PROGRAM-ROUTINE
050700         THRU Z099-END-PROGRAM-ROUTINE-EX.
050800     STOP RUN.
050900
051000 Z000-END-PROGRAM-ROUTINE.
051100     CLOSE NETSTAT-INPUT.
051200     IF NOT WK-C-SUCCESSFUL
051300         DISPLAY "NSTBDRVR - CLOSE FILE ERROR - NETSTAT-INPUT"
051400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051500     END-IF.
051600 Z099-END-PROGRAM-ROUTINE-EX.
051700     EXIT.
051800
051900******************************************************************
052000*************** END OF PROGRAM SOURCE - NSTBDRVR ***************
052100******************************************************************
