000100* NSTCONN.CPYBK
000200*=================================================================
000300* PARSED CONNECTION RECORD - ONE ENTRY PER TCP/UDP LINE LIFTED
000400* OUT OF THE NETSTAT REPORT FILE. NSTBDRVR CARRIES AN OCCURS
000500* TABLE OF THESE IN WORKING STORAGE; NSTVPARS RETURNS THE SAME
000600* FIELD SHAPE (UNDER ITS OWN NAMES) IN THE NSTPARS LINKAGE
000700* RECORD.
000800*=================================================================
000900* AMENDMENT HISTORY:
001000*=================================================================
001100* 14/06/1990  RTN     - INITIAL VERSION.
001200* 02/02/1994  KLW     - CCR3310 - WIDEN PROCESS-NAME FROM 15 TO
001300*                       32 BYTES, SOME AS/400 JOB NAMES PLUS
001400*                       THE .EXE SUFFIX WERE BEING TRUNCATED.
001500* 19/11/1998  RTN     - Y2K014 - YEAR 2000 REVIEW. NO DATE FIELD
001600*                       IN THIS RECORD. NO CHANGE REQUIRED.
001700*-----------------------------------------------------------------*
001800     05  WK-NSTCONN-RECORD.
001900         10  WK-NSTCONN-TYPE          PIC X(03).
002000             88  WK-NSTCONN-IS-TCP            VALUE "TCP".
002100             88  WK-NSTCONN-IS-UDP            VALUE "UDP".
002200*                                CONNECTION STATE
002300         10  WK-NSTCONN-STATE         PIC X(12).
002400             88  WK-NSTCONN-VALID-STATE VALUES
002500                 "CLOSED      " "CLOSE_WAIT  " "ESTABLISHED "
002600                 "FIN_WAIT_1  " "FIN_WAIT_2  " "LAST_ACK    "
002700                 "LISTENING   " "SYN_RECEIVED" "SYN_SENT    "
002800                 "TIME_WAIT   ".
002900*                                LOCAL ENDPOINT
003000         10  WK-NSTCONN-LOCAL-HOST    PIC X(40).
003100         10  WK-NSTCONN-LOCAL-PORT    PIC 9(05).
003200*                                REMOTE ENDPOINT
003300         10  WK-NSTCONN-REMOTE-HOST   PIC X(40).
003400         10  WK-NSTCONN-REMOTE-PORT   PIC 9(05).
003500*                                OWNING PROCESS - SPACES WHEN
003600*                                NO CONTINUATION LINE WAS SEEN.
003700         10  WK-NSTCONN-PROCESS       PIC X(32).
003800             88  WK-NSTCONN-PROCESS-JAVA VALUE
003900                 "java.exe                        ".
004000         10  FILLER                   PIC X(23).
004100*                                160 BYTE CONNECTION ENTRY
004200*-----------------------------------------------------------------*
004300* ALTERNATE VIEW USED ONLY BY THE DIAGNOSTIC DISPLAY IN NSTVPARS
004400* WHEN A STRUCTURALLY BAD CONNECTION LINE IS BEING TRACED - LETS
004500* OPERATIONS SEE THE LOCAL HALF AND REMOTE HALF OF THE ENTRY AS
004600* TWO BLOCKS WITHOUT HAVING TO COUNT COLUMNS ON THE DUMP.
004700*-----------------------------------------------------------------*
004800     05  WK-NSTCONN-TRACE-VIEW REDEFINES WK-NSTCONN-RECORD.
004900         10  WK-NSTCONN-TV-LOCAL-BLK  PIC X(60).
005000         10  WK-NSTCONN-TV-REMOTE-BLK PIC X(45).
005100         10  WK-NSTCONN-TV-TAIL-BLK   PIC X(55).
